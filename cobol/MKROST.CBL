000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MKROST.
000300 AUTHOR.        C E HALVERSON.
000400 INSTALLATION.  MIDSTATE ALUMNI ASSOCIATION - DATA PROCESSING.
000500 DATE-WRITTEN.  09/03/91.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL MEMBERSHIP DATA.
000800*****************************************************************
000900*                                                                *
001000*   MKROST  --  BUILD SAMPLE ROSTER FILES FOR MRGCONT TESTING   *
001100*                                                                *
001200*   Lays down a small ROSTCTL.DAT control file and three years  *
001300*   of sample roster data (1991 split-name, 1992 single-column   *
001400*   full-name, 1993 split-name again) covering the cases MRGCONT *
001500*   has to get right: a plain new entry, a multi-word last name  *
001600*   split out of a full name, a record with no name at all, a    *
001700*   case-folded re-match, an address overwrite, an alternate      *
001800*   email and an alternate phone, a third email that finally      *
001900*   trips the "two emails" exception, and a same-last-name        *
002000*   different-first-name record that trips "possible duplicate". *
002100*                                                                *
002200*   Run this once before MRGCONT to stage a repeatable test bed; *
002300*   it is not part of the production job stream.                 *
002400*                                                                *
002500*-----------------------------------------------------------------
002600*                        CHANGE LOG                               *
002700*-----------------------------------------------------------------
002800*   09/03/91 ceh - ORIGINAL PROGRAM, BUILT ALONGSIDE MRGCONT SO   *
002900*                  THE FIRST MERGE RUN HAD SOMETHING TO READ.     *
003000*                  REQ# AA-118.                                   *
003100*   07/30/92 ceh - ADDED THE 1993 FILE'S DUPLICATE-LAST-NAME      *
003200*                  AND TWO-EMAILS TEST RECORDS.  REQ# AA-140.     *
003300*   01/22/96 ceh - ROSTER RECORDS NOW CARRY THE 9-DIGIT ZIP IN    *
003400*                  THE HASKINS 1992 TEST RECORD.  REQ# AA-410.    *
003500*   11/30/98 ceh - Y2K REVIEW: TEST YEARS ARE ALL 19XX ON         *
003600*                  PURPOSE, TO PROVE MRGCONT'S CENTURY WINDOW     *
003700*                  AGAINST ITS OWN TEST DATA.  REQ# AA-190.       *
003800*   08/20/01 dlm - ADDED THE FILESPEC REDEFINES SO THE                  *
003900*                  "BUILDING" DISPLAY SHOWS JUST THE BASE FILE NAME,    *
004000*                  NOT THE EXTENSION.  REQ# AB-205.                     *
004100*   05/02/05 jqp - TEST PEOPLE RENAMED AT MEMBERSHIP                    *
004200*                  SERVICES' REQUEST -- STAFF KEPT MISTAKING THE OLD    *
004300*                  CONTACT-LIST NAMES FOR REAL MEMBERS.  REQ# AB-242.   *
004400*-----------------------------------------------------------------
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-PAGE.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT ROSTER-CONTROL-FILE ASSIGN TO "ROSTCTL.DAT"
005300         LINE SEQUENTIAL
005400         FILE STATUS    RCF-FILE-STATUS.
005500     SELECT ROSTER-FILE ASSIGN WS-ROSTER-FILESPEC
005600         FILE STATUS    RF-FILE-STATUS.
005700*
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  ROSTER-CONTROL-FILE
006100     LABEL RECORDS STANDARD.
006200 COPY "RSTRCTL.CPY".
006300*
006400 FD  ROSTER-FILE
006500     LABEL RECORDS STANDARD.
006600 COPY "RSTRREC.CPY".
006700*
006800 WORKING-STORAGE SECTION.
006900 01  RCF-FILE-STATUS                PIC X(02).
007000     88  RCF-STATUS-OK                     VALUE "00" THRU "09".
007100 01  RF-FILE-STATUS                 PIC X(02).
007200     88  RF-STATUS-OK                      VALUE "00" THRU "09".
007300 01  WS-ROSTER-FILESPEC              PIC X(44) VALUE SPACES.
007400 01  WS-ROSTER-FILESPEC-PARTS REDEFINES WS-ROSTER-FILESPEC.
007500     05  WS-SPEC-BASE                 PIC X(40).
007600     05  WS-SPEC-EXT                  PIC X(04).
007700 77  WS-RECORDS-BUILT-CT             PIC 9(05) COMP VALUE ZERO.
007800*
007900 PROCEDURE DIVISION.
008000*
008100*=================================================================
008200 000000-MAIN-CONTROL.
008300*=================================================================
008400     PERFORM 001000-BUILD-CONTROL-FILE THRU 001000-EXIT.
008500     PERFORM 002000-BUILD-1991-ROSTER THRU 002000-EXIT.
008600     PERFORM 003000-BUILD-1992-ROSTER THRU 003000-EXIT.
008700     PERFORM 004000-BUILD-1993-ROSTER THRU 004000-EXIT.
008800     DISPLAY "MKROST - SAMPLE FILES BUILT, "
008900             WS-RECORDS-BUILT-CT " ROSTER RECORDS TOTAL".
009000     STOP RUN.
009100*
009200*=================================================================
009300 001000-BUILD-CONTROL-FILE.
009400*-----------------------------------------------------------------
009500*   Three years, already in ascending order -- MRGCONT verifies   *
009600*   this, it does not sort, so the order written here matters.    *
009700*=================================================================
009800     OPEN OUTPUT ROSTER-CONTROL-FILE.
009900     IF RCF-STATUS-OK
010000         MOVE 1991 TO CTL-YEAR
010100         MOVE SPACE TO CTL-RANGE-FLAG
010200         MOVE "ROST1991.DAT" TO CTL-FILE-NAME
010300         WRITE CTL-CONTROL-RECORD
010400     END-IF.
010500     IF RCF-STATUS-OK
010600         MOVE 1992 TO CTL-YEAR
010700         MOVE SPACE TO CTL-RANGE-FLAG
010800         MOVE "ROST1992.DAT" TO CTL-FILE-NAME
010900         WRITE CTL-CONTROL-RECORD
011000     END-IF.
011100     IF RCF-STATUS-OK
011200         MOVE 1993 TO CTL-YEAR
011300         MOVE SPACE TO CTL-RANGE-FLAG
011400         MOVE "ROST1993.DAT" TO CTL-FILE-NAME
011500         WRITE CTL-CONTROL-RECORD
011600     END-IF.
011700     CLOSE ROSTER-CONTROL-FILE.
011800 001000-EXIT.
011900     EXIT.
012000*
012100*=================================================================
012200 002000-BUILD-1991-ROSTER.
012300*-----------------------------------------------------------------
012400*   Split first/last layout.  Third record has no name at all --  *
012500*   MRGCONT's "NO NAME IN RECORD" test case.                       *
012600*=================================================================
012700     MOVE "ROST1991.DAT" TO WS-ROSTER-FILESPEC.
012800     DISPLAY "MKROST - BUILDING " WS-SPEC-BASE.
012900     OPEN OUTPUT ROSTER-FILE.
013000     IF RF-STATUS-OK
013100         MOVE SPACES TO RST-ROSTER-RECORD
013200         MOVE "THEODORE"          TO RST-FIRST-NAME
013300         MOVE "HASKINS"           TO RST-LAST-NAME
013400         MOVE "THASKINS@OLDMAIL.COM" TO RST-EMAIL
013500         MOVE "2105551212"        TO RST-PHONE
013600         MOVE "200 OAK STREET"    TO RST-ADDRESS
013700         MOVE "ALBANY"            TO RST-CITY
013800         MOVE "NY"                TO RST-STATE
013900         MOVE "12201"             TO RST-ZIP
014000         WRITE RST-ROSTER-RECORD
014100         ADD 1 TO WS-RECORDS-BUILT-CT
014200     END-IF.
014300     IF RF-STATUS-OK
014400         MOVE SPACES TO RST-ROSTER-RECORD
014500         MOVE "PAULINE"           TO RST-FIRST-NAME
014600         MOVE "CARRIGAN"          TO RST-LAST-NAME
014700         MOVE "PCARRIGAN@OLDMAIL.COM" TO RST-EMAIL
014800         MOVE "2105552323"        TO RST-PHONE
014900         MOVE "14 ELM STREET"     TO RST-ADDRESS
015000         MOVE "TROY"              TO RST-CITY
015100         MOVE "NY"                TO RST-STATE
015200         MOVE "12180"             TO RST-ZIP
015300         WRITE RST-ROSTER-RECORD
015400         ADD 1 TO WS-RECORDS-BUILT-CT
015500     END-IF.
015600     IF RF-STATUS-OK
015700         MOVE SPACES TO RST-ROSTER-RECORD
015800         WRITE RST-ROSTER-RECORD
015900         ADD 1 TO WS-RECORDS-BUILT-CT
016000     END-IF.
016100     CLOSE ROSTER-FILE.
016200 002000-EXIT.
016300     EXIT.
016400*
016500*=================================================================
016600 003000-BUILD-1992-ROSTER.
016700*-----------------------------------------------------------------
016800*   Single-column full-name layout, the kind the Alumni Office    *
016900*   dug up from the 1992 reunion mailing list.  Exercises the     *
017000*   name split, a case-folded re-match, an address overwrite, an  *
017100*   alternate phone, and an alternate email.                      *
017200*=================================================================
017300     MOVE "ROST1992.DAT" TO WS-ROSTER-FILESPEC.
017400     DISPLAY "MKROST - BUILDING " WS-SPEC-BASE.
017500     OPEN OUTPUT ROSTER-FILE.
017600     IF RF-STATUS-OK
017700         MOVE SPACES TO RST-ROSTER-RECORD
017800         MOVE "theodore haskins"  TO RST-FULL-NAME
017900         MOVE "THASKINS@OLDMAIL.COM" TO RST-EMAIL
018000         MOVE "2105559999"        TO RST-PHONE
018100         MOVE "500 MAPLE AVENUE"  TO RST-ADDRESS
018200         MOVE "ALBANY"            TO RST-CITY
018300         MOVE "NY"                TO RST-STATE
018400         MOVE "122015555"         TO RST-ZIP-FULL
018500         WRITE RST-ROSTER-RECORD
018600         ADD 1 TO WS-RECORDS-BUILT-CT
018700     END-IF.
018800     IF RF-STATUS-OK
018900         MOVE SPACES TO RST-ROSTER-RECORD
019000         MOVE "Desmond Abernathy Kowalski" TO RST-FULL-NAME
019100         MOVE "DKOWALSKI@OLDMAIL.COM" TO RST-EMAIL
019200         MOVE "2105554545"        TO RST-PHONE
019300         MOVE "3456 FIFTH AVENUE" TO RST-ADDRESS
019400         MOVE "NEW YORK"          TO RST-CITY
019500         MOVE "NY"                TO RST-STATE
019600         MOVE "10001"             TO RST-ZIP
019700         WRITE RST-ROSTER-RECORD
019800         ADD 1 TO WS-RECORDS-BUILT-CT
019900     END-IF.
020000     IF RF-STATUS-OK
020100         MOVE SPACES TO RST-ROSTER-RECORD
020200         MOVE "Pauline Carrigan"  TO RST-FULL-NAME
020300         MOVE "P.CARRIGAN@NEWMAIL.COM" TO RST-EMAIL
020400         MOVE "2105552323"        TO RST-PHONE
020500         MOVE "14 ELM STREET"     TO RST-ADDRESS
020600         MOVE "TROY"              TO RST-CITY
020700         MOVE "NY"                TO RST-STATE
020800         MOVE "12180"             TO RST-ZIP
020900         WRITE RST-ROSTER-RECORD
021000         ADD 1 TO WS-RECORDS-BUILT-CT
021100     END-IF.
021200     CLOSE ROSTER-FILE.
021300 003000-EXIT.
021400     EXIT.
021500*
021600*=================================================================
021700 004000-BUILD-1993-ROSTER.
021800*-----------------------------------------------------------------
021900*   Split first/last again.  First record trips the "possible     *
022000*   duplicate" heuristic (same last name, different first).  The  *
022100*   third trips "two emails already exist" -- Haskins' primary    *
022200*   and alternate email are both occupied by the time it is read. *
022300*=================================================================
022400     MOVE "ROST1993.DAT" TO WS-ROSTER-FILESPEC.
022500     DISPLAY "MKROST - BUILDING " WS-SPEC-BASE.
022600     OPEN OUTPUT ROSTER-FILE.
022700     IF RF-STATUS-OK
022800         MOVE SPACES TO RST-ROSTER-RECORD
022900         MOVE "GERALD"            TO RST-FIRST-NAME
023000         MOVE "HASKINS"           TO RST-LAST-NAME
023100         MOVE "GHASKINS@OLDMAIL.COM" TO RST-EMAIL
023200         MOVE "2105556677"        TO RST-PHONE
023300         MOVE "9 COURT STREET"    TO RST-ADDRESS
023400         MOVE "ALBANY"            TO RST-CITY
023500         MOVE "NY"                TO RST-STATE
023600         MOVE "12202"             TO RST-ZIP
023700         WRITE RST-ROSTER-RECORD
023800         ADD 1 TO WS-RECORDS-BUILT-CT
023900     END-IF.
024000     IF RF-STATUS-OK
024100         MOVE SPACES TO RST-ROSTER-RECORD
024200         MOVE "THEODORE"          TO RST-FIRST-NAME
024300         MOVE "HASKINS"           TO RST-LAST-NAME
024400         MOVE "THEOH@THIRDMAIL.COM" TO RST-EMAIL
024500         MOVE "2105559999"        TO RST-PHONE
024600         MOVE "700 STATE STREET"  TO RST-ADDRESS
024700         MOVE "ALBANY"            TO RST-CITY
024800         MOVE "NY"                TO RST-STATE
024900         MOVE "12201"             TO RST-ZIP
025000         WRITE RST-ROSTER-RECORD
025100         ADD 1 TO WS-RECORDS-BUILT-CT
025200     END-IF.
025300     IF RF-STATUS-OK
025400         MOVE SPACES TO RST-ROSTER-RECORD
025500         MOVE "THEODORE"          TO RST-FIRST-NAME
025600         MOVE "HASKINS"           TO RST-LAST-NAME
025700         MOVE "YETANOTHER@MAIL.COM" TO RST-EMAIL
025800         MOVE "2105559999"        TO RST-PHONE
025900         MOVE "800 STATE STREET"  TO RST-ADDRESS
026000         MOVE "ALBANY"            TO RST-CITY
026100         MOVE "NY"                TO RST-STATE
026200         MOVE "12201"             TO RST-ZIP
026300         WRITE RST-ROSTER-RECORD
026400         ADD 1 TO WS-RECORDS-BUILT-CT
026500     END-IF.
026600     CLOSE ROSTER-FILE.
026700 004000-EXIT.
026800     EXIT.
