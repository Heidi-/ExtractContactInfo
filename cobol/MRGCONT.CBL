000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MRGCONT.
000300 AUTHOR.        R P BOSWORTH.
000400 INSTALLATION.  MIDSTATE ALUMNI ASSOCIATION - DATA PROCESSING.
000500 DATE-WRITTEN.  09/03/91.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL MEMBERSHIP DATA.
000800*****************************************************************
000900*                                                                *
001000*   MRGCONT  --  ANNUAL ROSTER MERGE                            *
001100*                                                                *
001200*   Reads every year's membership roster, oldest to newest, and *
001300*   folds them down into one master contact per person.  This   *
001400*   replaces the old practice of the Alumni Office retyping the  *
001500*   whole contact list from scratch every time two years' rosters*
001600*   needed reconciling.  A person is the same person if first    *
001700*   and last name match, case aside; everything else about them  *
001800*   (email, phone, address) gets folded in per the rules below.  *
001900*   The newest roster read always wins on mailing address.       *
002000*                                                                *
002100*   Anything MRGCONT can't reconcile on its own -- a record with *
002200*   no name, a third email or phone for someone, two different   *
002300*   people who may be the same person -- goes on the exception   *
002400*   report for Membership Services to work by hand.              *
002500*                                                                *
002600*-----------------------------------------------------------------
002700*                        CHANGE LOG                              *
002800*-----------------------------------------------------------------
002900*   09/03/91 rpb - ORIGINAL PROGRAM.  REQ# AA-118.                *
003000*   02/14/92 rpb - FIXED: FULL-NAME SPLIT DROPPED SECOND WORD OF  *
003100*                  A TWO-WORD LAST NAME.  REQ# AA-131.            *
003200*   07/30/92 rpb - ADDED "POSSIBLE DUPLICATE" EXCEPTION WHEN A    *
003300*                  NEW ENTRY SHARES A LAST NAME.  REQ# AA-140.    *
003400*   03/11/93 rpb - SEQUENCE CHECK ON CONTROL FILE ADDED AFTER     *
003500*                  1992 RUN PROCESSED TWO ROSTERS OUT OF ORDER.   *
003600*                  REQ# AA-152.                                   *
003700*   11/02/93 ceh - ALTERNATE EMAIL/PHONE FOLD LOGIC REWRITTEN TO  *
003800*                  MATCH MEMBERSHIP SERVICES' THREE-STEP RULE.    *
003900*                  REQ# AA-161.                                   *
004000*   06/06/94 ceh - ZIP-REST FIELD ADDED, SEE RSTRREC.CPY.         *
004100*                  REQ# AA-166.                                   *
004200*   01/22/96 ceh - CONTROL RECORD SEQUENCE KEY NOW ONE COMPARE    *
004300*                  AGAINST CTL-SEQUENCE-KEY.  REQ# AA-178.        *
004400*   04/09/97 ceh - UPSI-0 ADDED SO TEST RUNS CAN FLAG A BAD       *
004500*                  CONTROL SEQUENCE INSTEAD OF ABENDING.          *
004600*                  REQ# AA-183.                                   *
004700*   11/30/98 ceh - Y2K: ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR;  *
004800*                  ADDED CENTURY WINDOW (YY LESS THAN 50 = 20XX)  *
004900*                  BEFORE STAMPING THE REPORT HEADING.            *
005000*                  REQ# AA-190.                                   *
005100*   02/19/99 ceh - Y2K FOLLOW-UP: WINDOW CONFIRMED AGAINST A      *
005200*                  1999/2000 TEST ROSTER PAIR.  REQ# AA-190A.     *
005300*   08/14/01 dlm - RETURN CODE 16 ADDED ON MULTIPLE-MATCH ABEND   *
005400*                  SO THE NIGHTLY JOB STREAM STOPS CLEANLY.       *
005500*                  REQ# AB-204.                                   *
005600*   05/02/05 dlm - EXCEPTION REPORT TRAILER NOW SHOWS RECORDS     *
005700*                  SKIPPED SEPARATELY FROM EXCEPTION COUNT.       *
005800*                  REQ# AB-240.                                   *
005900*   10/17/09 jqp - MINOR: MESSAGE TEXT FOR DUPLICATE-LAST-NAME    *
006000*                  EXCEPTION REWORDED PER MEMBERSHIP SERVICES.    *
006100*                  REQ# AB-276.                                   *
006200*   03/09/11 krw - NO-NAME REJECT DEPENDED ON LAST NAME TOO;      *
006300*                  A BLANK FIRST NAME, NON-BLANK LAST, BLANK FULL  *
006400*                  NAME SLIPPED PAST.  REJECT NOW KEYS OFF         *
006500*                  FIRST/FULL NAME ONLY.  REQ# AB-297.             *
006600*-----------------------------------------------------------------
006700*
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-PAGE
007200     UPSI-0 ON STATUS IS HARD-SEQUENCE-ABEND
007300           OFF STATUS IS SOFT-SEQUENCE-FLAG.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT ROSTER-CONTROL-FILE ASSIGN TO "ROSTCTL.DAT"
007700         LINE SEQUENTIAL
007800         FILE STATUS    RCF-FILE-STATUS.
007900     SELECT ROSTER-FILE ASSIGN WS-ROSTER-FILESPEC
008000         FILE STATUS    RF-FILE-STATUS.
008100     SELECT MASTER-OUTPUT-FILE ASSIGN TO "CONTMSTR.DAT"
008200         FILE STATUS    MOF-FILE-STATUS.
008300     SELECT EXCEPTION-REPORT-FILE ASSIGN TO "CONTEXCP.DAT"
008400         LINE SEQUENTIAL
008500         FILE STATUS    ERF-FILE-STATUS.
008600*
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  ROSTER-CONTROL-FILE
009000     LABEL RECORDS STANDARD.
009100 COPY "RSTRCTL.CPY".
009200*
009300 FD  ROSTER-FILE
009400     LABEL RECORDS STANDARD.
009500 COPY "RSTRREC.CPY".
009600*
009700 FD  MASTER-OUTPUT-FILE
009800     LABEL RECORDS STANDARD.
009900 COPY "MSTRREC.CPY".
010000*
010100 FD  EXCEPTION-REPORT-FILE
010200     LABEL RECORDS STANDARD.
010300 01  WS-EXCEPTION-LINE              PIC X(132).
010400*
010500 WORKING-STORAGE SECTION.
010600*
010700*----------------------------------------------------------------
010800*   FILE STATUS / END-OF-FILE SWITCHES
010900*----------------------------------------------------------------
011000 01  RCF-FILE-STATUS                PIC X(02).
011100     88  RCF-STATUS-OK                     VALUE "00" THRU "09".
011200 01  RF-FILE-STATUS                 PIC X(02).
011300     88  RF-STATUS-OK                      VALUE "00" THRU "09".
011400 01  MOF-FILE-STATUS                PIC X(02).
011500     88  MOF-STATUS-OK                     VALUE "00" THRU "09".
011600 01  ERF-FILE-STATUS                PIC X(02).
011700     88  ERF-STATUS-OK                     VALUE "00" THRU "09".
011800*
011900 01  WS-CONTROL-EOF-SWITCH           PIC X(03) VALUE "NO ".
012000     88  WS-CONTROL-EOF                     VALUE "YES".
012100 01  WS-ROSTER-EOF-SWITCH             PIC X(03) VALUE "NO ".
012200     88  WS-ROSTER-EOF                      VALUE "YES".
012300 01  WS-FIRST-CONTROL-READ-SWITCH     PIC X(03) VALUE "YES".
012400     88  WS-FIRST-CONTROL-READ              VALUE "YES".
012500 01  WS-RECORD-VALID-SWITCH           PIC X(03) VALUE "YES".
012600     88  WS-RECORD-IS-VALID                 VALUE "YES".
012700 01  WS-REPORT-HEADING-WRITTEN-SW     PIC X(03) VALUE "NO ".
012800     88  WS-REPORT-HEADING-WRITTEN          VALUE "YES".
012900*
013000*----------------------------------------------------------------
013100*   RUN DATE (Y2K-WINDOWED) AND DYNAMIC ROSTER FILESPEC
013200*----------------------------------------------------------------
013300 01  WS-ACCEPT-DATE-FIELDS.
013400     05  WS-ACCEPT-YY                 PIC 9(02).
013500     05  WS-ACCEPT-MO                 PIC 9(02).
013600     05  WS-ACCEPT-DA                  PIC 9(02).
013700 01  WS-CURRENT-YEAR                  PIC 9(04) VALUE ZERO.
013800 01  WS-CURRENT-MONTH                 PIC 9(02) VALUE ZERO.
013900 01  WS-CURRENT-DAY                   PIC 9(02) VALUE ZERO.
014000*
014100 01  WS-ROSTER-FILESPEC               PIC X(44) VALUE SPACES.
014200*
014300 01  WS-PREVIOUS-SEQUENCE-KEY         PIC X(05) VALUE LOW-VALUES.
014400 01  WS-FULL-NAME-SIZE                PIC 9(02) VALUE 40.
014500 01  WS-SPLIT-NAME-POINTER            PIC 9(02) COMP.
014600 01  WS-SPLIT-NAME-LENGTH             PIC 9(02) COMP.
014700*
014800*----------------------------------------------------------------
014900*   UPPER-CASED WORK COPIES, USED ONLY TO COMPARE NAMES -- THE    *
015000*   ORIGINAL CASE OF THE FIELD ITSELF IS NEVER DISTURBED.          *
015100*----------------------------------------------------------------
015200 01  WS-INCOMING-FIRST-UC             PIC X(20).
015300 01  WS-INCOMING-LAST-UC              PIC X(25).
015400*
015500*----------------------------------------------------------------
015600*   77-LEVEL RUN COUNTERS -- ALL BINARY, NONE OF THIS IS MONEY.   *
015700*----------------------------------------------------------------
015800 77  WS-FILES-PROCESSED-CT            PIC 9(05) COMP VALUE ZERO.
015900 77  WS-RECORDS-READ-CT               PIC 9(07) COMP VALUE ZERO.
016000 77  WS-RECORDS-THIS-FILE-CT          PIC 9(07) COMP VALUE ZERO.
016100 77  WS-NEW-ENTRY-CT                  PIC 9(07) COMP VALUE ZERO.
016200 77  WS-UPDATED-ENTRY-CT              PIC 9(07) COMP VALUE ZERO.
016300 77  WS-SKIPPED-CT                    PIC 9(07) COMP VALUE ZERO.
016400 77  WS-EXCEPTION-CT                  PIC 9(07) COMP VALUE ZERO.
016500 77  WS-RETURN-CODE-SAVE              PIC 9(02) COMP VALUE ZERO.
016600*
016700*----------------------------------------------------------------
016800*   IN-MEMORY MASTER TABLE -- HELD FOR THE WHOLE RUN AND WRITTEN  *
016900*   OUT ONLY AT END OF JOB, IN THE ORDER ENTRIES WERE CREATED.    *
017000*   SEARCHED SERIALLY BECAUSE INSERTION ORDER MUST BE KEPT (A     *
017100*   NAME-SORTED TABLE WOULD LOSE IT).                              *
017200*----------------------------------------------------------------
017300 77  WS-MASTER-ENTRY-COUNT             PIC 9(05) COMP VALUE ZERO.
017400 77  WS-MASTER-MATCH-COUNT             PIC 9(03) COMP VALUE ZERO.
017500 01  MASTER-TABLE.
017600     05  MASTER-TABLE-ENTRY OCCURS 0 TO 05000 TIMES
017700             DEPENDING ON WS-MASTER-ENTRY-COUNT
017800             INDEXED BY MST-IX MST-MATCH-IX.
017900         10  TBL-FIRST-NAME            PIC X(20).
018000         10  TBL-LAST-NAME             PIC X(25).
018100         10  TBL-FIRST-NAME-UC         PIC X(20).
018200         10  TBL-LAST-NAME-UC          PIC X(25).
018300         10  TBL-EMAIL                 PIC X(35).
018400         10  TBL-PHONE                 PIC X(15).
018500         10  TBL-ADDRESS               PIC X(25).
018600         10  TBL-CITY                  PIC X(15).
018700         10  TBL-STATE                 PIC X(02).
018800         10  TBL-ZIP                   PIC X(10).
018900         10  TBL-ALT-EMAIL             PIC X(35).
019000         10  TBL-ALT-PHONE             PIC X(15).
019100         10  FILLER                    PIC X(05).
019200*
019300*----------------------------------------------------------------
019400*   EXCEPTION / REPORT LINE BUILD AREAS
019500*----------------------------------------------------------------
019600 01  WS-HEADING-LINE-1.
019700     05  FILLER                       PIC X(45) VALUE SPACES.
019800     05  FILLER                       PIC X(30)
019900             VALUE "CONTACT MERGE EXCEPTION REPORT".
020000     05  FILLER                       PIC X(06) VALUE SPACES.
020100     05  FILLER                       PIC X(11) VALUE "RUN DATE: ".
020200     05  HDG-RUN-MONTH                 PIC 99.
020300     05  FILLER                       PIC X(01) VALUE "/".
020400     05  HDG-RUN-DAY                   PIC 99.
020500     05  FILLER                       PIC X(01) VALUE "/".
020600     05  HDG-RUN-YEAR                  PIC 9999.
020700     05  FILLER                       PIC X(30) VALUE SPACES.
020800*
020900 01  WS-MESSAGE-TEXT                   PIC X(150) VALUE SPACES.
021000 01  WS-MESSAGE-FIRST                  PIC X(20).
021100 01  WS-MESSAGE-LAST                   PIC X(25).
021200 01  WS-MESSAGE-FIRST-2                PIC X(20).
021300 01  WS-MESSAGE-LAST-2                 PIC X(25).
021400 01  WS-MESSAGE-CONTACT                PIC X(35).
021500 01  WS-MESSAGE-RECORD-NR              PIC Z(06)9.
021600*
021700 01  WS-TOTALS-LINE.
021800     05  FILLER                       PIC X(30) VALUE SPACES.
021900     05  TOT-LABEL                    PIC X(28).
022000     05  TOT-VALUE                    PIC ZZZ,ZZ9.
022100     05  FILLER                       PIC X(67) VALUE SPACES.
022200*
022300 PROCEDURE DIVISION.
022400*
022500*=================================================================
022600 000000-MAIN-CONTROL.
022700*=================================================================
022800     PERFORM 001000-INITIALIZE-RUN.
022900     OPEN INPUT ROSTER-CONTROL-FILE.
023000     OPEN OUTPUT EXCEPTION-REPORT-FILE.
023100     PERFORM 002000-READ-CONTROL-RECORD THRU 002000-EXIT.
023200     PERFORM 002100-PROCESS-CONTROL-LOOP THRU 002100-EXIT
023300         UNTIL WS-CONTROL-EOF.
023400     CLOSE ROSTER-CONTROL-FILE.
023500     PERFORM 007000-WRITE-MASTER-FILE THRU 007000-EXIT.
023600     PERFORM 008200-WRITE-REPORT-TOTALS.
023700     CLOSE EXCEPTION-REPORT-FILE.
023800     MOVE WS-RETURN-CODE-SAVE TO RETURN-CODE.
023900     STOP RUN.
024000*
024100*=================================================================
024200 001000-INITIALIZE-RUN.
024300*=================================================================
024400     ACCEPT WS-ACCEPT-DATE-FIELDS FROM DATE.
024500     IF WS-ACCEPT-YY < 50
024600         COMPUTE WS-CURRENT-YEAR = 2000 + WS-ACCEPT-YY
024700     ELSE
024800         COMPUTE WS-CURRENT-YEAR = 1900 + WS-ACCEPT-YY
024900     END-IF.
025000     MOVE WS-ACCEPT-MO TO WS-CURRENT-MONTH.
025100     MOVE WS-ACCEPT-DA TO WS-CURRENT-DAY.
025200     MOVE WS-CURRENT-MONTH TO HDG-RUN-MONTH.
025300     MOVE WS-CURRENT-DAY   TO HDG-RUN-DAY.
025400     MOVE WS-CURRENT-YEAR  TO HDG-RUN-YEAR.
025500     MOVE ZERO TO WS-RETURN-CODE-SAVE.
025600*
025700*=================================================================
025800 002000-READ-CONTROL-RECORD.
025900*=================================================================
026000     READ ROSTER-CONTROL-FILE
026100         AT END
026200             MOVE "YES" TO WS-CONTROL-EOF-SWITCH
026300             GO TO 002000-EXIT.
026400     IF WS-FIRST-CONTROL-READ
026500         MOVE "NO " TO WS-FIRST-CONTROL-READ-SWITCH
026600     ELSE
026700         PERFORM 003000-VERIFY-CONTROL-SEQUENCE THRU 003000-EXIT.
026800     MOVE CTL-SEQUENCE-KEY TO WS-PREVIOUS-SEQUENCE-KEY.
026900 002000-EXIT.
027000     EXIT.
027100*
027200*=================================================================
027300 002100-PROCESS-CONTROL-LOOP.
027400*-----------------------------------------------------------------
027500*   One control record drives one roster file.  A sequence error   *
027600*   logged under SOFT-SEQUENCE-FLAG still processes the file that *
027700*   tripped it -- only the ordering, not the file, was in doubt.  *
027800*=================================================================
027900     MOVE CTL-FILE-NAME TO WS-ROSTER-FILESPEC.
028000     MOVE ZERO TO WS-RECORDS-THIS-FILE-CT.
028100     OPEN INPUT ROSTER-FILE.
028200     IF NOT RF-STATUS-OK
028300         DISPLAY "MRGCONT - UNABLE TO OPEN ROSTER FILE "
028400                 CTL-FILE-NAME " STATUS " RF-FILE-STATUS
028500         MOVE 16 TO WS-RETURN-CODE-SAVE
028600     ELSE
028700         PERFORM 004000-PROCESS-ONE-ROSTER-FILE THRU 004000-EXIT
028800         CLOSE ROSTER-FILE
028900         ADD 1 TO WS-FILES-PROCESSED-CT
029000     END-IF.
029100     PERFORM 002000-READ-CONTROL-RECORD THRU 002000-EXIT.
029200 002100-EXIT.
029300     EXIT.
029400*
029500*=================================================================
029600 003000-VERIFY-CONTROL-SEQUENCE.
029700*-----------------------------------------------------------------
029800*   Ascending (CTL-YEAR, CTL-RANGE-FLAG) is one PIC X(5) compare   *
029900*   because a plain year ("2019 ") sorts ahead of its own range    *
030000*   ("2019R") under either ASCII or EBCDIC collating.               *
030100*=================================================================
030200     IF CTL-SEQUENCE-KEY NOT > WS-PREVIOUS-SEQUENCE-KEY
030300         PERFORM 009000-WRITE-SEQUENCE-ERROR
030400         IF HARD-SEQUENCE-ABEND
030500             MOVE 16 TO RETURN-CODE
030600             DISPLAY "MRGCONT - SEQUENCE ERROR, UPSI-0 ON, ABEND"
030700             STOP RUN
030800         END-IF
030900     END-IF.
031000 003000-EXIT.
031100     EXIT.
031200*
031300*=================================================================
031400 004000-PROCESS-ONE-ROSTER-FILE.
031500*=================================================================
031600     MOVE "NO " TO WS-ROSTER-EOF-SWITCH.
031700     PERFORM 004100-READ-ROSTER-RECORD THRU 004100-EXIT.
031800     PERFORM 004200-HANDLE-ROSTER-RECORD THRU 004200-EXIT
031900         UNTIL WS-ROSTER-EOF.
032000 004000-EXIT.
032100     EXIT.
032200*
032300 004100-READ-ROSTER-RECORD.
032400     READ ROSTER-FILE
032500         AT END
032600             MOVE "YES" TO WS-ROSTER-EOF-SWITCH
032700             GO TO 004100-EXIT.
032800     ADD 1 TO WS-RECORDS-READ-CT WS-RECORDS-THIS-FILE-CT.
032900 004100-EXIT.
033000     EXIT.
033100*
033200 004200-HANDLE-ROSTER-RECORD.
033300     MOVE "YES" TO WS-RECORD-VALID-SWITCH.
033400     PERFORM 005000-NORMALIZE-ROSTER-RECORD THRU 005000-EXIT.
033500     IF WS-RECORD-IS-VALID
033600         PERFORM 006000-MERGE-ROSTER-RECORD THRU 006000-EXIT
033700     END-IF.
033800     PERFORM 004100-READ-ROSTER-RECORD THRU 004100-EXIT.
033900 004200-EXIT.
034000     EXIT.
034100*
034200*=================================================================
034300 005000-NORMALIZE-ROSTER-RECORD.
034400*-----------------------------------------------------------------
034500*   ROSTER-NORMALIZE.  Builds a usable FIRST/LAST pair out of      *
034600*   whichever name area the roster actually used, and rejects a    *
034700*   record with no usable name at all.  Email needs no further     *
034800*   work -- whichever source column held "email" was already      *
034900*   mapped into RST-EMAIL when the roster was typed up.            *
035000*=================================================================
035100     IF RST-FIRST-NAME = SPACES AND RST-FULL-NAME = SPACES
035200         PERFORM 005900-REJECT-NO-NAME
035300     ELSE
035400         IF RST-FIRST-NAME = SPACES AND RST-LAST-NAME = SPACES
035500             PERFORM 005100-SPLIT-FULL-NAME THRU 005100-EXIT
035600         END-IF
035700     END-IF.
035800     IF WS-RECORD-IS-VALID
035900         MOVE RST-FIRST-NAME TO WS-INCOMING-FIRST-UC
036000         MOVE RST-LAST-NAME  TO WS-INCOMING-LAST-UC
036100         INSPECT WS-INCOMING-FIRST-UC CONVERTING
036200             "abcdefghijklmnopqrstuvwxyz" TO
036300             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
036400         INSPECT WS-INCOMING-LAST-UC CONVERTING
036500             "abcdefghijklmnopqrstuvwxyz" TO
036600             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
036700     END-IF.
036800 005000-EXIT.
036900     EXIT.
037000*
037100 005100-SPLIT-FULL-NAME.
037200*-----------------------------------------------------------------
037300*   FIRST is the first space-delimited word of RST-FULL-NAME;     *
037400*   LAST is everything after it, multi-word last names kept       *
037500*   intact (fixed 02/14/92, req# AA-131 above).                    *
037600*-----------------------------------------------------------------
037700     MOVE 1 TO WS-SPLIT-NAME-POINTER.
037800     MOVE SPACES TO RST-FIRST-NAME RST-LAST-NAME.
037900     UNSTRING RST-FULL-NAME DELIMITED BY ALL SPACE
038000         INTO RST-FIRST-NAME COUNT IN WS-SPLIT-NAME-LENGTH
038100         POINTER WS-SPLIT-NAME-POINTER.
038200     IF WS-SPLIT-NAME-POINTER NOT > WS-FULL-NAME-SIZE
038300         MOVE RST-FULL-NAME (WS-SPLIT-NAME-POINTER:) TO RST-LAST-NAME
038400     END-IF.
038500 005100-EXIT.
038600     EXIT.
038700*
038800 005900-REJECT-NO-NAME.
038900     MOVE "NO " TO WS-RECORD-VALID-SWITCH.
039000     ADD 1 TO WS-SKIPPED-CT.
039100     MOVE SPACES TO WS-MESSAGE-TEXT.
039200     STRING "NO NAME IN RECORD - FILE " DELIMITED BY SIZE
039300            CTL-FILE-NAME DELIMITED BY "   "
039400            " RECORD " DELIMITED BY SIZE
039500            INTO WS-MESSAGE-TEXT.
039600     MOVE WS-RECORDS-THIS-FILE-CT TO WS-MESSAGE-RECORD-NR.
039700     PERFORM 008000-WRITE-EXCEPTION-LINE.
039800*
039900*=================================================================
040000 006000-MERGE-ROSTER-RECORD.
040100*-----------------------------------------------------------------
040200*   CONTACT-MERGE.  Serial search for an existing entry matching  *
040300*   first+last, case folded.  The table is kept in the order      *
040400*   entries were first created, not in name order, so a sorted    *
040500*   SEARCH ALL cannot be used here.                                 *
040600*=================================================================
040700     MOVE ZERO TO WS-MASTER-MATCH-COUNT.
040800     IF WS-MASTER-ENTRY-COUNT > ZERO
040900         SET MST-IX TO 1
041000         SEARCH MASTER-TABLE-ENTRY
041100             AT END
041200                 CONTINUE
041300             WHEN TBL-FIRST-NAME-UC (MST-IX) = WS-INCOMING-FIRST-UC
041400              AND TBL-LAST-NAME-UC  (MST-IX) = WS-INCOMING-LAST-UC
041500                 SET MST-MATCH-IX TO MST-IX
041600                 ADD 1 TO WS-MASTER-MATCH-COUNT
041700                 SET MST-IX UP BY 1
041800                 PERFORM 006050-COUNT-FURTHER-MATCHES THRU
041900                         006050-EXIT
042000         END-SEARCH
042100     END-IF.
042200     EVALUATE WS-MASTER-MATCH-COUNT
042300         WHEN 0
042400             PERFORM 006100-ADD-NEW-MASTER-ENTRY THRU 006100-EXIT
042500         WHEN 1
042600             SET MST-IX TO MST-MATCH-IX
042700             PERFORM 006200-UPDATE-EXISTING-MASTER-ENTRY THRU
042800                     006200-EXIT
042900         WHEN OTHER
043000             DISPLAY "MRGCONT - MULTIPLE ENTRIES EXIST FOR "
043100                     RST-FIRST-NAME " " RST-LAST-NAME
043200             MOVE 16 TO RETURN-CODE
043300             STOP RUN
043400     END-EVALUATE.
043500 006000-EXIT.
043600     EXIT.
043700*
043800 006050-COUNT-FURTHER-MATCHES.
043900*-----------------------------------------------------------------
044000*   SEARCH stops at the first WHEN match; this paragraph keeps    *
044100*   scanning the remainder of the table so a corrupt table with   *
044200*   more than one entry for the same person is still caught.      *
044300*-----------------------------------------------------------------
044400     IF MST-IX > WS-MASTER-ENTRY-COUNT
044500         GO TO 006050-EXIT.
044600     IF TBL-FIRST-NAME-UC (MST-IX) = WS-INCOMING-FIRST-UC
044700        AND TBL-LAST-NAME-UC (MST-IX) = WS-INCOMING-LAST-UC
044800         ADD 1 TO WS-MASTER-MATCH-COUNT
044900     END-IF.
045000     SET MST-IX UP BY 1.
045100     GO TO 006050-COUNT-FURTHER-MATCHES.
045200 006050-EXIT.
045300     EXIT.
045400*
045500 006100-ADD-NEW-MASTER-ENTRY.
045600     ADD 1 TO WS-MASTER-ENTRY-COUNT.
045700     SET MST-IX TO WS-MASTER-ENTRY-COUNT.
045800     MOVE RST-FIRST-NAME       TO TBL-FIRST-NAME (MST-IX).
045900     MOVE RST-LAST-NAME        TO TBL-LAST-NAME  (MST-IX).
046000     MOVE WS-INCOMING-FIRST-UC TO TBL-FIRST-NAME-UC (MST-IX).
046100     MOVE WS-INCOMING-LAST-UC  TO TBL-LAST-NAME-UC  (MST-IX).
046200     MOVE RST-EMAIL            TO TBL-EMAIL     (MST-IX).
046300     MOVE RST-PHONE            TO TBL-PHONE     (MST-IX).
046400     MOVE RST-ADDRESS          TO TBL-ADDRESS   (MST-IX).
046500     MOVE RST-CITY             TO TBL-CITY      (MST-IX).
046600     MOVE RST-STATE            TO TBL-STATE     (MST-IX).
046700     MOVE RST-ZIP-FULL         TO TBL-ZIP       (MST-IX).
046800     MOVE SPACES                TO TBL-ALT-EMAIL (MST-IX).
046900     MOVE SPACES                TO TBL-ALT-PHONE (MST-IX).
047000     ADD 1 TO WS-NEW-ENTRY-CT.
047100     PERFORM 006130-CHECK-DUPLICATE-LAST-NAME THRU 006130-EXIT.
047200 006100-EXIT.
047300     EXIT.
047400*
047500 006130-CHECK-DUPLICATE-LAST-NAME.
047600*-----------------------------------------------------------------
047700*   "If last exists with a different first, flag for review."     *
047800*   Only the newly added entry (at MST-IX) is the subject of the  *
047900*   message, so the scan stops at the first earlier entry that    *
048000*   shares its surname.                                            *
048100*-----------------------------------------------------------------
048200     SET MST-MATCH-IX TO 1.
048300     PERFORM 006140-SCAN-ONE-EARLIER-ENTRY THRU 006140-EXIT
048400         UNTIL MST-MATCH-IX >= MST-IX.
048500 006130-EXIT.
048600     EXIT.
048700*
048800 006140-SCAN-ONE-EARLIER-ENTRY.
048900     IF TBL-LAST-NAME-UC (MST-MATCH-IX) = TBL-LAST-NAME-UC (MST-IX)
049000        AND TBL-FIRST-NAME-UC (MST-MATCH-IX) NOT =
049100            TBL-FIRST-NAME-UC (MST-IX)
049200         MOVE TBL-FIRST-NAME (MST-IX)       TO WS-MESSAGE-FIRST
049300         MOVE TBL-LAST-NAME  (MST-IX)       TO WS-MESSAGE-LAST
049400         MOVE TBL-FIRST-NAME (MST-MATCH-IX) TO WS-MESSAGE-FIRST-2
049500         MOVE TBL-LAST-NAME  (MST-MATCH-IX) TO WS-MESSAGE-LAST-2
049600         PERFORM 008400-WRITE-DUPLICATE-EXCEPTION
049700         SET MST-MATCH-IX TO MST-IX
049800     ELSE
049900         SET MST-MATCH-IX UP BY 1
050000     END-IF.
050100 006140-EXIT.
050200     EXIT.
050300*
050400 006200-UPDATE-EXISTING-MASTER-ENTRY.
050500     IF RST-EMAIL NOT = SPACES
050600         PERFORM 006210-FOLD-EMAIL-FIELD THRU 006210-EXIT
050700     END-IF.
050800     IF RST-PHONE NOT = SPACES
050900         PERFORM 006220-FOLD-PHONE-FIELD THRU 006220-EXIT
051000     END-IF.
051100     PERFORM 006230-REPLACE-ADDRESS-BLOCK.
051200     ADD 1 TO WS-UPDATED-ENTRY-CT.
051300 006200-EXIT.
051400     EXIT.
051500*
051600 006210-FOLD-EMAIL-FIELD.
051700*-----------------------------------------------------------------
051800*   Three-step rule: empty -> store primary; equal -> no action;  *
051900*   different -> fill alternate if empty, else exception.          *
052000*-----------------------------------------------------------------
052100     IF TBL-EMAIL (MST-IX) = SPACES
052200         MOVE RST-EMAIL TO TBL-EMAIL (MST-IX)
052300     ELSE
052400         IF TBL-EMAIL (MST-IX) = RST-EMAIL
052500             CONTINUE
052600         ELSE
052700             IF TBL-ALT-EMAIL (MST-IX) = SPACES
052800                 MOVE RST-EMAIL TO TBL-ALT-EMAIL (MST-IX)
052900             ELSE
053000                 IF TBL-ALT-EMAIL (MST-IX) = RST-EMAIL
053100                     CONTINUE
053200                 ELSE
053300                     MOVE TBL-FIRST-NAME (MST-IX) TO WS-MESSAGE-FIRST
053400                     MOVE TBL-LAST-NAME  (MST-IX) TO WS-MESSAGE-LAST
053500                     MOVE RST-EMAIL TO WS-MESSAGE-CONTACT
053600                     PERFORM 008500-WRITE-TWO-EMAILS-EXCEPTION
053700                 END-IF
053800             END-IF
053900         END-IF
054000     END-IF.
054100 006210-EXIT.
054200     EXIT.
054300*
054400 006220-FOLD-PHONE-FIELD.
054500     IF TBL-PHONE (MST-IX) = SPACES
054600         MOVE RST-PHONE TO TBL-PHONE (MST-IX)
054700     ELSE
054800         IF TBL-PHONE (MST-IX) = RST-PHONE
054900             CONTINUE
055000         ELSE
055100             IF TBL-ALT-PHONE (MST-IX) = SPACES
055200                 MOVE RST-PHONE TO TBL-ALT-PHONE (MST-IX)
055300             ELSE
055400                 IF TBL-ALT-PHONE (MST-IX) = RST-PHONE
055500                     CONTINUE
055600                 ELSE
055700                     MOVE TBL-FIRST-NAME (MST-IX) TO WS-MESSAGE-FIRST
055800                     MOVE TBL-LAST-NAME  (MST-IX) TO WS-MESSAGE-LAST
055900                     MOVE RST-PHONE TO WS-MESSAGE-CONTACT
056000                     PERFORM 008600-WRITE-TWO-PHONES-EXCEPTION
056100                 END-IF
056200             END-IF
056300         END-IF
056400     END-IF.
056500 006220-EXIT.
056600     EXIT.
056700*
056800 006230-REPLACE-ADDRESS-BLOCK.
056900*-----------------------------------------------------------------
057000*   Unconditional -- even a blank incoming address wins, since     *
057100*   rosters are read oldest to newest this keeps only the most     *
057200*   recent address on file.                                        *
057300*-----------------------------------------------------------------
057400     MOVE RST-ADDRESS  TO TBL-ADDRESS (MST-IX).
057500     MOVE RST-CITY     TO TBL-CITY    (MST-IX).
057600     MOVE RST-STATE    TO TBL-STATE   (MST-IX).
057700     MOVE RST-ZIP-FULL TO TBL-ZIP     (MST-IX).
057800*
057900*=================================================================
058000 007000-WRITE-MASTER-FILE.
058100*-----------------------------------------------------------------
058200*   Insertion order is the table's physical order, so a plain      *
058300*   front-to-back walk of the table is all end-of-job needs.       *
058400*=================================================================
058500     OPEN OUTPUT MASTER-OUTPUT-FILE.
058600     IF WS-MASTER-ENTRY-COUNT > ZERO
058700         SET MST-IX TO 1
058800         PERFORM 007100-WRITE-ONE-MASTER-RECORD THRU 007100-EXIT
058900             UNTIL MST-IX > WS-MASTER-ENTRY-COUNT
059000     END-IF.
059100     CLOSE MASTER-OUTPUT-FILE.
059200 007000-EXIT.
059300     EXIT.
059400*
059500 007100-WRITE-ONE-MASTER-RECORD.
059600     MOVE TBL-FIRST-NAME (MST-IX) TO MST-FIRST-NAME.
059700     MOVE TBL-LAST-NAME  (MST-IX) TO MST-LAST-NAME.
059800     MOVE TBL-EMAIL      (MST-IX) TO MST-EMAIL.
059900     MOVE TBL-PHONE      (MST-IX) TO MST-PHONE.
060000     MOVE TBL-ADDRESS    (MST-IX) TO MST-ADDRESS.
060100     MOVE TBL-CITY       (MST-IX) TO MST-CITY.
060200     MOVE TBL-STATE      (MST-IX) TO MST-STATE.
060300     MOVE TBL-ZIP        (MST-IX) TO MST-ZIP-FULL.
060400     MOVE SPACES                  TO MST-ALT-NAME.
060500     MOVE TBL-ALT-EMAIL  (MST-IX) TO MST-ALT-EMAIL.
060600     MOVE TBL-ALT-PHONE  (MST-IX) TO MST-ALT-PHONE.
060700     WRITE MST-MASTER-RECORD.
060800     SET MST-IX UP BY 1.
060900 007100-EXIT.
061000     EXIT.
061100*
061200*=================================================================
061300 008000-WRITE-EXCEPTION-LINE.
061400*-----------------------------------------------------------------
061500*   Common line-writer for all exception text; prints the page     *
061600*   heading once, on the first line written.                       *
061700*=================================================================
061800     IF NOT WS-REPORT-HEADING-WRITTEN
061900         PERFORM 008100-WRITE-REPORT-HEADING
062000     END-IF.
062100     MOVE SPACES TO WS-EXCEPTION-LINE.
062200     STRING WS-MESSAGE-TEXT DELIMITED BY "  "
062300            WS-MESSAGE-RECORD-NR DELIMITED BY SIZE
062400            INTO WS-EXCEPTION-LINE.
062500     WRITE WS-EXCEPTION-LINE.
062600     ADD 1 TO WS-EXCEPTION-CT.
062700*
062800 008100-WRITE-REPORT-HEADING.
062900     WRITE WS-EXCEPTION-LINE FROM WS-HEADING-LINE-1
063000         AFTER ADVANCING TOP-OF-PAGE.
063100     MOVE SPACES TO WS-EXCEPTION-LINE.
063200     WRITE WS-EXCEPTION-LINE AFTER ADVANCING 1.
063300     MOVE "YES" TO WS-REPORT-HEADING-WRITTEN-SW.
063400*
063500 008200-WRITE-REPORT-TOTALS.
063600     IF NOT WS-REPORT-HEADING-WRITTEN
063700         PERFORM 008100-WRITE-REPORT-HEADING
063800     END-IF.
063900     MOVE SPACES TO WS-EXCEPTION-LINE.
064000     WRITE WS-EXCEPTION-LINE AFTER ADVANCING 1.
064100     MOVE "FILES PROCESSED............" TO TOT-LABEL.
064200     MOVE WS-FILES-PROCESSED-CT TO TOT-VALUE.
064300     WRITE WS-EXCEPTION-LINE FROM WS-TOTALS-LINE AFTER ADVANCING 1.
064400     MOVE "RECORDS READ................" TO TOT-LABEL.
064500     MOVE WS-RECORDS-READ-CT TO TOT-VALUE.
064600     WRITE WS-EXCEPTION-LINE FROM WS-TOTALS-LINE AFTER ADVANCING 1.
064700     MOVE "NEW MASTER ENTRIES CREATED.." TO TOT-LABEL.
064800     MOVE WS-NEW-ENTRY-CT TO TOT-VALUE.
064900     WRITE WS-EXCEPTION-LINE FROM WS-TOTALS-LINE AFTER ADVANCING 1.
065000     MOVE "MASTER ENTRIES UPDATED......" TO TOT-LABEL.
065100     MOVE WS-UPDATED-ENTRY-CT TO TOT-VALUE.
065200     WRITE WS-EXCEPTION-LINE FROM WS-TOTALS-LINE AFTER ADVANCING 1.
065300     MOVE "RECORDS SKIPPED, NO NAME...." TO TOT-LABEL.
065400     MOVE WS-SKIPPED-CT TO TOT-VALUE.
065500     WRITE WS-EXCEPTION-LINE FROM WS-TOTALS-LINE AFTER ADVANCING 1.
065600     MOVE "EXCEPTIONS RAISED..........." TO TOT-LABEL.
065700     MOVE WS-EXCEPTION-CT TO TOT-VALUE.
065800     WRITE WS-EXCEPTION-LINE FROM WS-TOTALS-LINE AFTER ADVANCING 1.
065900*
066000 008400-WRITE-DUPLICATE-EXCEPTION.
066100     MOVE SPACES TO WS-MESSAGE-TEXT.
066200     STRING "POSSIBLE DUPLICATE: " DELIMITED BY SIZE
066300            WS-MESSAGE-FIRST DELIMITED BY "  "
066400            " " DELIMITED BY SIZE
066500            WS-MESSAGE-LAST DELIMITED BY "   "
066600            " SHARES LAST NAME WITH " DELIMITED BY SIZE
066700            WS-MESSAGE-FIRST-2 DELIMITED BY "  "
066800            " " DELIMITED BY SIZE
066900            WS-MESSAGE-LAST-2 DELIMITED BY "   "
067000            INTO WS-MESSAGE-TEXT.
067100     MOVE SPACES TO WS-MESSAGE-RECORD-NR.
067200     PERFORM 008000-WRITE-EXCEPTION-LINE.
067300*
067400 008500-WRITE-TWO-EMAILS-EXCEPTION.
067500     MOVE SPACES TO WS-MESSAGE-TEXT.
067600     STRING "TWO EMAILS ALREADY EXIST FOR " DELIMITED BY SIZE
067700            WS-MESSAGE-FIRST DELIMITED BY "  "
067800            " " DELIMITED BY SIZE
067900            WS-MESSAGE-LAST DELIMITED BY "   "
068000            ", CANNOT ADD " DELIMITED BY SIZE
068100            WS-MESSAGE-CONTACT DELIMITED BY "  "
068200            INTO WS-MESSAGE-TEXT.
068300     MOVE SPACES TO WS-MESSAGE-RECORD-NR.
068400     PERFORM 008000-WRITE-EXCEPTION-LINE.
068500*
068600 008600-WRITE-TWO-PHONES-EXCEPTION.
068700     MOVE SPACES TO WS-MESSAGE-TEXT.
068800     STRING "TWO PHONE NUMBERS ALREADY EXIST FOR " DELIMITED BY SIZE
068900            WS-MESSAGE-FIRST DELIMITED BY "  "
069000            " " DELIMITED BY SIZE
069100            WS-MESSAGE-LAST DELIMITED BY "   "
069200            ", CANNOT ADD " DELIMITED BY SIZE
069300            WS-MESSAGE-CONTACT DELIMITED BY "  "
069400            INTO WS-MESSAGE-TEXT.
069500     MOVE SPACES TO WS-MESSAGE-RECORD-NR.
069600     PERFORM 008000-WRITE-EXCEPTION-LINE.
069700*
069800 009000-WRITE-SEQUENCE-ERROR.
069900     MOVE SPACES TO WS-MESSAGE-TEXT.
070000     STRING "SEQUENCE ERROR IN CONTROL FILE AT " DELIMITED BY SIZE
070100            CTL-FILE-NAME DELIMITED BY "   "
070200            INTO WS-MESSAGE-TEXT.
070300     MOVE SPACES TO WS-MESSAGE-RECORD-NR.
070400     PERFORM 008000-WRITE-EXCEPTION-LINE.
