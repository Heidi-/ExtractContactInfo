000100*****************************************************************
000200*                                                                *
000300*   MSTRREC.CPY                                                 *
000400*                                                                *
000500*   MASTER-RECORD -- one consolidated contact, written once at  *
000600*   end of run per unique person seen across all rosters read.  *
000700*   Primary email/phone/address fields always reflect the most  *
000800*   useful single value the run could settle on; the alternate  *
000900*   fields exist only because a few members gave us two emails  *
001000*   or two numbers over the years and we didn't want to throw   *
001100*   either one away.  MST-ALT-NAME is carried but never filled  *
001200*   by this program -- Membership Services fills it in by hand  *
001300*   when they work the exception report.                        *
001400*                                                                *
001500*   04/12/89 rpb - original cut (no alternate fields).           *
001600*   09/03/91 rpb - added MST-ALT-EMAIL / MST-ALT-PHONE and the  *
001700*                  MST-ALT-NAME placeholder, per Membership     *
001800*                  Services request (req# AA-206).               *
001900*   01/22/96 ceh - MST-ZIP SPLIT INTO BASE/ROUTE-EXTRA, SAME AS  *
002000*                  THE ROSTER RECORD, SO A ZIP+4 REPORT CAN BE   *
002100*                  BUILT WITHOUT UNSTRINGING IT AGAIN LATER.      *
002200*                  REQ# AA-410.                                  *
002300*   11/30/98 ceh - Y2K REVIEW: no date fields in this record,   *
002400*                  no change required.                          *
002500*                                                                *
002600*****************************************************************
002700 01  MST-MASTER-RECORD.
002800     05  MST-FIRST-NAME              PIC X(20).
002900     05  MST-LAST-NAME               PIC X(25).
003000     05  MST-EMAIL                   PIC X(35).
003100     05  MST-PHONE                   PIC X(15).
003200     05  MST-ADDRESS                 PIC X(25).
003300     05  MST-CITY                    PIC X(15).
003400     05  MST-STATE                   PIC X(02).
003500     05  MST-ZIP-BLOCK.
003600         10  MST-ZIP                 PIC X(03).
003700         10  MST-ZIP-REST            PIC X(07).
003800     05  MST-ZIP-FULL REDEFINES MST-ZIP-BLOCK
003900                                     PIC X(10).
004000     05  MST-ALT-NAME                PIC X(20).
004100     05  MST-ALT-EMAIL               PIC X(35).
004200     05  MST-ALT-PHONE               PIC X(15).
004300     05  FILLER                      PIC X(03).
