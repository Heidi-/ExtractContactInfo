000100*****************************************************************
000200*                                                                *
000300*   RSTRREC.CPY                                                 *
000400*                                                                *
000500*   ROSTER-RECORD -- one occupant of an incoming membership     *
000600*   roster file.  Rosters come from many years of club history, *
000700*   typed up by whoever was Secretary that year, so the same    *
000800*   person's name may show up split into first/last in one      *
000900*   roster and run together in another -- RST-FIRST-NAME and    *
001000*   RST-LAST-NAME are left blank on a roster that only typed a  *
001100*   single combined name column; RST-FULL-NAME is left blank    *
001200*   on every other roster.  MRGCONT tells them apart that way.  *
001300*                                                                *
001400*   04/12/89 rpb - original cut, split-name layout only.        *
001500*   09/03/91 rpb - added RST-FULL-NAME for the old single-      *
001600*                  column rosters (1978-1983) that the Alumni   *
001700*                  Office finally located.                       *
001800*   01/22/96 ceh - zip rest field separated out so 9-digit zip  *
001900*                  rosters stop truncating (req# AA-410).       *
002000*   11/30/98 ceh - Y2K REVIEW: no date fields in this record,   *
002100*                  no change required.                          *
002200*                                                                *
002300*****************************************************************
002400 01  RST-ROSTER-RECORD.
002500     05  RST-FIRST-NAME              PIC X(20).
002600     05  RST-LAST-NAME               PIC X(25).
002700     05  RST-FULL-NAME               PIC X(40).
002800     05  RST-EMAIL                   PIC X(35).
002900     05  RST-PHONE                   PIC X(15).
003000     05  RST-ADDRESS                 PIC X(25).
003100     05  RST-CITY                    PIC X(15).
003200     05  RST-STATE                   PIC X(02).
003300     05  RST-ZIP-BLOCK.
003400         10  RST-ZIP                 PIC X(03).
003500         10  RST-ZIP-REST            PIC X(07).
003600     05  RST-ZIP-FULL REDEFINES RST-ZIP-BLOCK
003700                                     PIC X(10).
003800     05  FILLER                      PIC X(03).
