000100*****************************************************************
000200*                                                                *
000300*   RSTRCTL.CPY                                                 *
000400*                                                                *
000500*   ROSTER-CONTROL-RECORD -- one line per roster file, telling  *
000600*   the merge run which files to read and in what order.  The   *
000700*   control file is built by hand (or by a spreadsheet macro    *
000800*   over in the Alumni Office) and is expected to already be in *
000900*   ascending year order before MRGCONT ever sees it; MRGCONT   *
001000*   only verifies that promise, it does not sort.                *
001100*                                                                *
001200*   09/03/91 rpb - original cut.                                 *
001300*   01/22/96 ceh - CTL-SEQUENCE-KEY redefinition added so the   *
001400*                  sequence check in MRGCONT is one PIC X(5)    *
001500*                  compare instead of two separate IF's.         *
001600*                                                                *
001700*****************************************************************
001800 01  CTL-CONTROL-RECORD.
001900     05  CTL-SEQUENCE-CHECK-AREA.
002000         10  CTL-YEAR                PIC 9(04).
002100         10  CTL-RANGE-FLAG          PIC X(01).
002200     05  CTL-SEQUENCE-KEY REDEFINES CTL-SEQUENCE-CHECK-AREA
002300                                    PIC X(05).
002400     05  CTL-FILE-NAME               PIC X(44).
002500     05  FILLER                      PIC X(05).
